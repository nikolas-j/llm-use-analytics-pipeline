000100*----------------------------------------------------------------*
000200*                        C P T A R J E T                         *
000300*----------------------------------------------------------------*
000400*  LIBRERIA DE COPIA PARA LA TARJETA DE PARAMETROS DE LA CORRI-  *
000500*  -DA (EQUIVALENTE A LA TARJETA SYSIN DE UN JCL). TRAE LA FECHA *
000600*  DE PROCESO A CORRER Y EL INDICADOR DE GRABACION DE SANEADOS. *
000700*----------------------------------------------------------------*
000800*  MANTENIMIENTO:                                                *
000900*   MAYO-1987   M.MAZZITELLI  KC03CAB  ALTA INICIAL              *
001000*----------------------------------------------------------------*
001100*
001200 01  REG-TARJETA.
001300     05  TAR-FECHA-PROCESO         PIC X(10).
001400     05  TAR-GRABAR-SANEADOS       PIC X(01).
001500         88  TAR-GRABAR-SANEADOS-SI         VALUE 'S'.
001600         88  TAR-GRABAR-SANEADOS-NO         VALUE 'N'.
001700     05  FILLER                    PIC X(39).
