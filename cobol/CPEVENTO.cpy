000100*----------------------------------------------------------------*
000200*                        C P E V E N T O                         *
000300*----------------------------------------------------------------*
000400*  LIBRERIA DE COPIA PARA EL REGISTRO DE EVENTO DE CONVERSACION  *
000500*  (UN MENSAJE INTERCAMBIADO ENTRE UN USUARIO Y EL ASISTENTE).   *
000600*  USADA POR LOS ARCHIVOS ENTRADA, VALIDOS, ORDENADOS Y          *
000700*  SANEADOS DEL PROGRAMA PGMCLAS1.                               *
000800*----------------------------------------------------------------*
000900*  MANTENIMIENTO:                                                *
001000*   ABRIL-1987  M.MAZZITELLI  KC03CAB  ALTA INICIAL              *
001100*   JULIO-1993  D.ALVAREZ     KC03CAB  AGREGA REDEFINES DE FECHA *
001200*----------------------------------------------------------------*
001300*
001400 01  REG-EVENTO.
001500     05  EVT-FECHA-HORA            PIC X(20).
001600     05  EVT-CLAVE-CONVERSAC       PIC X(12).
001700     05  EVT-CLAVE-MENSAJE         PIC X(12).
001800     05  EVT-ROL                   PIC X(09).
001900         88  EVT-ROL-USUARIO                VALUE 'user     '.
002000         88  EVT-ROL-ASISTENTE              VALUE 'assistant'.
002100         88  EVT-ROL-SISTEMA                VALUE 'system   '.
002200     05  EVT-CONTENIDO             PIC X(400).
002300     05  EVT-EQUIPO                PIC X(20).
002400     05  EVT-CLAVE-USUARIO         PIC X(12).
002500     05  FILLER                    PIC X(15).
002600*
002700*----------------------------------------------------------------*
002800*  REDEFINE DE EVT-FECHA-HORA PARA DESCOMPONER EL SELLO ISO-8601 *
002900*  'AAAA-MM-DDTHH:MM:SSZ' EN SUS COMPONENTES, USADO POR LA        *
003000*  RUTINA DE ARMADO DE CONVERSACIONES PARA COMPARAR CRONOLOGIA.  *
003100*----------------------------------------------------------------*
003200*
003300 01  EVT-FECHA-HORA-DESC   REDEFINES EVT-FECHA-HORA.
003400     05  EVT-FH-ANIO               PIC X(04).
003500     05  FILLER                    PIC X(01).
003600     05  EVT-FH-MES                PIC X(02).
003700     05  FILLER                    PIC X(01).
003800     05  EVT-FH-DIA                PIC X(02).
003900     05  EVT-FH-SEP-T              PIC X(01).
004000     05  EVT-FH-HORA               PIC X(02).
004100     05  FILLER                    PIC X(01).
004200     05  EVT-FH-MINUTO             PIC X(02).
004300     05  FILLER                    PIC X(01).
004400     05  EVT-FH-SEGUNDO            PIC X(02).
004500     05  EVT-FH-ZULU               PIC X(01).
