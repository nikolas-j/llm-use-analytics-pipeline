000100*----------------------------------------------------------------*
000200*                        P G M C L A S 1                         *
000300*----------------------------------------------------------------*
000400*  PROGRAMA      : PGMCLAS1                                      *
000500*  SISTEMA       : KC03 - CLASIFICACION DE CONVERSACIONES        *
000600*  FUNCION       : LEE EL ARCHIVO DE EVENTOS DE CONVERSACION     *
000700*                  (MENSAJES USUARIO / ASISTENTE), VALIDA CADA   *
000800*                  EVENTO, SANEA DATOS PERSONALES DEL CONTENIDO, *
000900*                  ARMA LAS CONVERSACIONES POR CLAVE, LAS         *
001000*                  CLASIFICA POR EQUIPO Y CATEGORIA Y GRABA LAS  *
001100*                  METRICAS DIARIAS MAS EL INFORME DE CORRIDA.   *
001200*----------------------------------------------------------------*
001300*
001400 IDENTIFICATION                  DIVISION.
001500 PROGRAM-ID.                     PGMCLAS1.
001600 AUTHOR.                         M.MAZZITELLI.
001700 INSTALLATION.                   KC03-CABALLITO.
001800 DATE-WRITTEN.                   05/04/1987.
001900 DATE-COMPILED.
002000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002100*----------------------------------------------------------------*
002200*  M A N T E N I M I E N T O                                     *
002300*----------------------------------------------------------------*
002400*   FECHA       PROGR.     PEDIDO     DESCRIPCION                *
002500*  ----------  ---------  ---------  --------------------------- *
002600*   05/04/87   MMAZZI     KC03-001   ALTA INICIAL DEL PROGRAMA.  *
002700*   22/04/87   MMAZZI     KC03-002   RUTINA DE VALIDACION DE     *
002800*                                    ROL Y CAMPOS OBLIGATORIOS.  *
002900*   14/05/87   MMAZZI     KC03-004   ARMADO DE CONVERSACIONES    *
003000*                                    POR SORT DE CLAVE+FECHA.    *
003100*   30/06/87   DALVAREZ   KC03-006   SANEAMIENTO DE E-MAILS EN   *
003200*                                    EL CONTENIDO DEL MENSAJE.   *
003300*   18/08/87   DALVAREZ   KC03-007   SANEAMIENTO DE TELEFONOS.   *
003400*   02/09/87   DALVAREZ   KC03-008   SANEAMIENTO DE URLS.        *
003500*   11/11/87   MMAZZI     KC03-010   SEGUNDO SORT PARA ACUMULAR  *
003600*                                    POR EQUIPO Y CATEGORIA.     *
003700*   09/02/88   MMAZZI     KC03-012   TABLA TB-GRUPOS PARA PODER  *
003800*                                    GRABAR LA CABECERA CON LOS  *
003900*                                    TOTALES ANTES DEL DETALLE.  *
004000*   27/07/88   DALVAREZ   KC03-015   INFORME DE EJECUCION (UNA   *
004100*                                    FILA POR CORRIDA).          *
004200*   19/12/88   MMAZZI     KC03-018   TARJETA DE PARAMETROS CON   *
004300*                                    LA FECHA DE PROCESO.        *
004400*   03/05/89   DALVAREZ   KC03-022   PROMEDIOS POR GRUPO CON      *
004500*                                    REDONDEO A 2 DECIMALES.     *
004600*   21/01/90   MMAZZI     KC03-025   BANDERA DE GRABACION DE      *
004700*                                    SANEADOS EN LA TARJETA.      *
004800*   14/06/91   DALVAREZ   KC03-030   CORRIGE CORTE DE CONTROL    *
004900*                                    CUANDO CAMBIA SOLO EL       *
005000*                                    EQUIPO Y NO LA CATEGORIA.   *
005100*   08/03/93   MMAZZI     KC03-034   REDEFINE DE FECHA-HORA EN   *
005200*                                    CPEVENTO PARA COMPARAR      *
005300*                                    CRONOLOGIA DE LOS TURNOS.   *
005400*   17/09/94   DALVAREZ   KC03-038   LISTADO DE CONTROL (VISTA   *
005500*                                    DE IMPRESION) DE METRICAS.  *
005600*   25/01/96   MMAZZI     KC03-041   AGREGA CONTADOR DE EVENTOS  *
005700*                                    INVALIDOS AL INFORME.       *
005800*   11/11/97   DALVAREZ   KC03-044   VALIDACION DE ROL CONTRA    *
005900*                                    LISTA CERRADA DE 88-NIVEL.  *
006000*   30/03/98   MMAZZI     KC03-047   AJUSTE DE VENTANA DE SIGLO  *
006100*                                    PARA EL AMBIENTE 2000.      *
006200*   14/09/98   DALVAREZ   KC03-048   Y2K - FECHA POR DEFECTO DE  *
006300*                                    LA CORRIDA TOMADA DE        *
006400*                                    ACCEPT-FROM-DATE CON        *
006500*                                    VENTANA DE SIGLO 50/49.     *
006600*   19/02/99   MMAZZI     KC03-049   Y2K - REVISION GENERAL DE   *
006700*                                    COMPARACIONES DE FECHA EN   *
006800*                                    EL ARMADO DE CONVERSAC.     *
006900*   12/10/01   DALVAREZ   KC03-053   CIERRE EXPLICITO DE LOS     *
007000*                                    ARCHIVOS DE TRABAJO ANTE    *
007100*                                    UN ABEND CONTROLADO.        *
007200*   06/05/03   MMAZZI     KC03-057   SANEADOS OPCIONALES SEGUN   *
007300*                                    BANDERA DE LA TARJETA.      *
007400*   19/08/04   DALVAREZ   KC03-058   BAJA DE LA CLASIFICACION     *
007500*                                    POR PALABRA CLAVE; TODA      *
007600*                                    CONVERSAC. QUEDA EN LA       *
007700*                                    CATEGORIA FIJA              *
007800*                                    'UNCATEGORIZED' SEGUN        *
007900*                                    DEFINICION DEL AREA NEGOCIO. *
008000*   19/08/04   DALVAREZ   KC03-059   PLACEHOLDERS DE SANEAMIENTO  *
008100*                                    AMPLIADOS A [EMAIL_REDACTED] *
008200*                                    [PHONE_REDACTED] Y           *
008300*                                    [URL_REDACTED] SEGUN PEDIDO  *
008400*                                    DE LA AREA DE CUMPLIMIENTO.  *
008500*   19/08/04   DALVAREZ   KC03-060   RECONOCIMIENTO DE TELEFONO   *
008600*                                    REESCRITO PARA ACEPTAR       *
008700*                                    SEPARADORES (PARENTESIS,     *
008800*                                    GUION, PUNTO, BLANCO) ENTRE  *
008900*                                    LOS GRUPOS DE DIGITOS.       *
009000*   19/08/04   DALVAREZ   KC03-061   TARJETA DE PARAMETROS       *
009100*                                    DECLARADA OPTIONAL; SU       *
009200*                                    AUSENCIA YA NO ABORTA LA     *
009300*                                    CORRIDA, CAE A LA FECHA DEL  *
009400*                                    SISTEMA.                     *
009500*   19/08/04   DALVAREZ   KC03-062   SE SACA DEL CHEQUEO DE        *
009600*                                    OBLIGATORIEDAD EL EQUIPO Y    *
009700*                                    LA CLAVE DE USUARIO; SOLO SE  *
009800*                                    EXIGEN FECHA-HORA, CLAVE DE   *
009900*                                    CONVERSAC. Y CLAVE DE         *
010000*                                    MENSAJE, MAS EL ROL.          *
010100*   19/08/04   DALVAREZ   KC03-063   EL RECONOCIMIENTO DE URL     *
010200*                                    DEJA DE DISPARAR POR         *
010300*                                    CUALQUIER BARRA SUELTA Y      *
010400*                                    PASA A EXIGIR EL ESQUEMA      *
010500*                                    HTTP(S):// DEL MENSAJE.       *
010600*----------------------------------------------------------------*
010700*
010800 ENVIRONMENT                     DIVISION.
010900 CONFIGURATION                   SECTION.
011000 SOURCE-COMPUTER.                IBM-3090.
011100 OBJECT-COMPUTER.                IBM-3090.
011200 SPECIAL-NAMES.
011300     C01                         IS TOP-OF-FORM
011400     CLASS CLASE-NUMERICA        IS '0' THRU '9'
011500     CLASS CLASE-ARROBA          IS '@'
011600     CLASS CLASE-PUNTO           IS '.'.
011700*
011800 INPUT-OUTPUT                    SECTION.
011900 FILE-CONTROL.
012000     SELECT ENTRADA              ASSIGN TO ENTRADA
012100            FILE STATUS IS       FS-ENTRADA.
012200     SELECT VALIDOS              ASSIGN TO VALIDOS
012300            FILE STATUS IS       FS-VALIDOS.
012400     SELECT W-ORD1               ASSIGN TO W-ORD1.
012500     SELECT ORDENADOS            ASSIGN TO ORDENADOS
012600            FILE STATUS IS       FS-ORDENAD.
012700     SELECT SANEADOS             ASSIGN TO SANEADOS
012800            FILE STATUS IS       FS-SANEADO.
012900     SELECT CONVERSAC            ASSIGN TO CONVERSAC
013000            FILE STATUS IS       FS-CONVERS.
013100     SELECT W-ORD2               ASSIGN TO W-ORD2.
013200     SELECT GRUPOSORD            ASSIGN TO GRUPOSORD
013300            FILE STATUS IS       FS-GRUPOSO.
013400     SELECT METRICAS             ASSIGN TO METRICAS
013500            FILE STATUS IS       FS-METRICA.
013600     SELECT INFORMEJ             ASSIGN TO INFORMEJ
013700            FILE STATUS IS       FS-INFORME.
013800     SELECT OPTIONAL TARJETA     ASSIGN TO TARJETA
013900            FILE STATUS IS       FS-TARJETA.
014000*
014100 DATA                            DIVISION.
014200 FILE                            SECTION.
014300*
014400 FD  ENTRADA
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD.
014700 01  FD-REG-ENTRADA               PIC X(500).
014800*
014900 FD  VALIDOS
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD.
015200 01  FD-REG-VALIDOS               PIC X(500).
015300*
015400 SD  W-ORD1
015500     DATA RECORD IS SD-REG-ORD1.
015600 01  SD-REG-ORD1.
015700     05  SD1-CLAVE-CONVERSAC      PIC X(12).
015800     05  SD1-FECHA-HORA           PIC X(20).
015900     05  FILLER                   PIC X(468).
016000*
016100 FD  ORDENADOS
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD.
016400 01  FD-REG-ORDENADOS             PIC X(500).
016500*
016600 FD  SANEADOS
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD.
016900 01  FD-REG-SANEADOS              PIC X(500).
017000*
017100 FD  CONVERSAC
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD.
017400 01  FD-REG-CONVERSAC             PIC X(100).
017500*
017600 SD  W-ORD2
017700     DATA RECORD IS SD-REG-ORD2.
017800 01  SD-REG-ORD2.
017900     05  SD2-EQUIPO               PIC X(20).
018000     05  SD2-CATEGORIA            PIC X(20).
018100     05  FILLER                   PIC X(60).
018200*
018300 FD  GRUPOSORD
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD.
018600 01  FD-REG-GRUPOSORD             PIC X(100).
018700*
018800 FD  METRICAS
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD.
019100 01  FD-REG-METRICAS              PIC X(111).
019200*
019300 FD  INFORMEJ
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD.
019600 01  FD-REG-INFORMEJ              PIC X(219).
019700*
019800 FD  TARJETA
019900     RECORDING MODE IS F
020000     LABEL RECORDS ARE STANDARD.
020100 01  FD-REG-TARJETA               PIC X(50).
020200*
020300 WORKING-STORAGE                 SECTION.
020400*
020500*----------------------------------------------------------------*
020600*  CAMPOS SUELTOS (NIVEL 77) DE USO EXCLUSIVO DE LA RUTINA DE     *
020700*  RECONOCIMIENTO DE TELEFONOS (PARRAFOS 2444/2446/2447). SE      *
020800*  DECLARAN COMO 77 PORQUE SON ESCRATCH DE TRABAJO DEL BARRIDO,   *
020900*  SIN RELACION DE GRUPO CON NINGUN REGISTRO.                     *
021000*----------------------------------------------------------------*
021100 77  WS-FONO-POS-T                PIC 9(03) COMP.
021200 77  WS-FONO-DIG-MIN              PIC 9(01) COMP.
021300 77  WS-FONO-DIG-MAX              PIC 9(01) COMP.
021400 77  WS-FONO-DIG-CANT             PIC 9(02) COMP.
021500 77  WS-FONO-SEGUIR               PIC X(01) VALUE 'S'.
021600     88  WS-FONO-SEGUIR-SI                VALUE 'S'.
021700 77  WS-FONO-OK                   PIC X(01) VALUE 'N'.
021800     88  WS-FONO-MATCH-OK                 VALUE 'S'.
021900 77  WS-FONO-PASO                 PIC X(01) VALUE 'N'.
022000     88  WS-FONO-PASO-OK                  VALUE 'S'.
022100*
022200*----------------------------------------------------------------*
022300*  CAMPOS SUELTOS (NIVEL 77) DE USO EXCLUSIVO DE LA RUTINA DE     *
022400*  RECONOCIMIENTO DE URL POR ESQUEMA HTTP(S) (PARRAFOS            *
022500*  2464/2466).                                                    *
022600*----------------------------------------------------------------*
022700 77  WS-POS-HOST                  PIC 9(03) COMP.
022800 77  WS-POS-VERIF-URL             PIC 9(03) COMP.
022900 77  WS-URL-FLAG                  PIC X(01) VALUE 'N'.
023000     88  WS-URL-OK                         VALUE 'S'.
023100 77  WS-FLAG-PUNTO-URL            PIC X(01) VALUE 'N'.
023200     88  WS-HAY-PUNTO-URL                 VALUE 'S'.
023300*
023400*----------------------------------------------------------------*
023500*  CONSTANTES DE LA RUTINA DE ERRORES (VERBOS Y NOMBRES DE        *
023600*  ARCHIVO PARA EL MENSAJE DE ABEND CONTROLADO).                  *
023700*----------------------------------------------------------------*
023800 01  CT-CONSTANTES.
023900     05  CT-V-OPEN                PIC X(08) VALUE 'OPEN'.
024000     05  CT-V-READ                PIC X(08) VALUE 'READ'.
024100     05  CT-V-WRITE               PIC X(08) VALUE 'WRITE'.
024200     05  CT-V-CLOSE               PIC X(08) VALUE 'CLOSE'.
024300     05  CT-V-SORT                PIC X(08) VALUE 'SORT'.
024400     05  CT-F-ENTRADA             PIC X(08) VALUE 'ENTRADA'.
024500     05  CT-F-VALIDOS             PIC X(08) VALUE 'VALIDOS'.
024600     05  CT-F-ORDENAD             PIC X(08) VALUE 'ORDENAD'.
024700     05  CT-F-SANEADO             PIC X(08) VALUE 'SANEADO'.
024800     05  CT-F-CONVERS             PIC X(08) VALUE 'CONVERS'.
024900     05  CT-F-GRUPOSO             PIC X(08) VALUE 'GRUPOSO'.
025000     05  CT-F-METRICA             PIC X(08) VALUE 'METRICA'.
025100     05  CT-F-INFORME             PIC X(08) VALUE 'INFORME'.
025200     05  CT-F-TARJETA             PIC X(08) VALUE 'TARJETA'.
025300*
025400*----------------------------------------------------------------*
025500*  VARIABLES DE TRABAJO GENERALES DE LA CORRIDA.                  *
025600*----------------------------------------------------------------*
025700 01  WS-VARIABLES.
025800     05  WS-FECHA-PROCESO         PIC X(10).
025900     05  WS-HORA-INICIO-CORRIDA   PIC X(20).
026000     05  WS-FECHA-SISTEMA.
026100         10  WS-FS-ANIO2          PIC 9(02).
026200         10  WS-FS-MES            PIC 9(02).
026300         10  WS-FS-DIA            PIC 9(02).
026400     05  WS-FECHA-SISTEMA-R   REDEFINES WS-FECHA-SISTEMA
026500                                  PIC 9(06).
026600     05  WS-SIGLO-COMPLETO        PIC 9(04).
026700     05  WS-FIN-ENTRADA           PIC X(01) VALUE 'N'.
026800         88  WS-FIN-ENTRADA-SI            VALUE 'S'.
026900     05  WS-FIN-ORDENADOS         PIC X(01) VALUE 'N'.
027000         88  WS-FIN-ORDENADOS-SI          VALUE 'S'.
027100     05  WS-FIN-GRUPOSORD         PIC X(01) VALUE 'N'.
027200         88  WS-FIN-GRUPOSORD-SI          VALUE 'S'.
027300     05  WS-PRIMERA-VEZ           PIC X(01) VALUE 'S'.
027400         88  WS-PRIMERA-VEZ-SI            VALUE 'S'.
027500     05  WS-CLAVE-CONVERSAC-ANT   PIC X(12) VALUE SPACES.
027600     05  WS-EQUIPO-ANT            PIC X(20) VALUE SPACES.
027700     05  WS-CATEGORIA-ANT         PIC X(20) VALUE SPACES.
027800     05  WS-IND-TABLA             PIC 9(04) COMP.
027900     05  WS-LARGO-CONTENIDO       PIC 9(03) COMP.
028000     05  WS-POS-SCAN              PIC 9(03) COMP.
028100     05  WS-POS-INICIO            PIC 9(03) COMP.
028200     05  WS-POS-FIN               PIC 9(03) COMP.
028300     05  WS-POS-DESTINO           PIC 9(03) COMP.
028400     05  WS-BANDERA-MATCH         PIC X(01) VALUE 'N'.
028500         88  WS-HAY-MATCH                 VALUE 'S'.
028600*
028700*----------------------------------------------------------------*
028800*  REGISTRO DE TRABAJO DE LA CONVERSACION QUE SE ESTA ARMANDO,    *
028900*  CON VECTOR DE TURNOS (MENSAJES) PARA PODER DETERMINAR ROL Y    *
029000*  LARGO DE LO QUE DIJO EL USUARIO Y LO QUE CONTESTO EL ASISTENTE.*
029100*----------------------------------------------------------------*
029200 01  WS-CONVERS-ACTUAL.
029300     05  WS-CA-CLAVE-CONVERSAC    PIC X(12).
029400     05  WS-CA-EQUIPO             PIC X(20).
029500     05  WS-CA-CANT-TURNOS        PIC 9(09) COMP.
029600     05  WS-CA-CARACT-USUARIO     PIC 9(11) COMP.
029700     05  WS-CA-CARACT-ASISTENTE   PIC 9(11) COMP.
029800     05  WS-CA-CATEGORIA          PIC X(20).
029900*
030000*----------------------------------------------------------------*
030100*  TABLA DE GRUPOS ACUMULADOS (EQUIPO / CATEGORIA), CARGADA EN EL *
030200*  CORTE DE CONTROL DEL SEGUNDO SORT. SE RECORRE DOS VECES: UNA   *
030300*  PARA TOTALIZAR LA CABECERA Y OTRA PARA GRABAR EL DETALLE.      *
030400*----------------------------------------------------------------*
030500 01  TB-GRUPOS-CTRL.
030600     05  TB-CANT-GRUPOS           PIC 9(04) COMP VALUE ZERO.
030700     05  TB-GRUPOS                OCCURS 200 TIMES
030800                                   INDEXED BY TB-IX.
030900         10  TB-EQUIPO            PIC X(20).
031000         10  TB-CATEGORIA         PIC X(20).
031100         10  TB-CANT-CONVERS      PIC 9(07) COMP.
031200         10  TB-CANT-TURNOS       PIC 9(09) COMP.
031300         10  TB-CARACT-USUARIO    PIC 9(11) COMP.
031400         10  TB-CARACT-ASISTENTE  PIC 9(11) COMP.
031500*
031600*----------------------------------------------------------------*
031700*  CADENAS BUSCADAS POR EL SANEAMIENTO DE DATOS PERSONALES EN EL  *
031800*  CONTENIDO DEL MENSAJE (ORDEN: E-MAIL, TELEFONO, URL).          *
031900*----------------------------------------------------------------*
032000 01  WS-SANEAMIENTO.
032100     05  WS-PLACEHOLDER-EMAIL     PIC X(16) VALUE '[EMAIL_REDACTED]'.
032200     05  WS-PLACEHOLDER-FONO      PIC X(16) VALUE '[PHONE_REDACTED]'.
032300     05  WS-PLACEHOLDER-URL       PIC X(14) VALUE '[URL_REDACTED]'.
032400     05  WS-LARGO-PLACEHOLDER     PIC 9(02) COMP.
032500     05  WS-CONTENIDO-AUX         PIC X(400).
032600     05  WS-SANEAMIENTO-ABUF      PIC X(400).
032700     05  WS-FLAG-PUNTO            PIC X(01) VALUE 'N'.
032800         88  WS-HAY-PUNTO                 VALUE 'S'.
032900     05  WS-POS-VERIF             PIC 9(03) COMP.
033000*
033100*----------------------------------------------------------------*
033200*  CONTADORES DE LA CORRIDA, TODOS BINARIOS, USADOS PARA ARMAR EL *
033300*  INFORME DE EJECUCION AL FINAL DEL PROCESO.                     *
033400*----------------------------------------------------------------*
033500 01  CNT-CONTADORES.
033600     05  CNT-EVENTOS-LEIDOS       PIC 9(09) COMP VALUE ZERO.
033700     05  CNT-EVENTOS-VALIDOS      PIC 9(09) COMP VALUE ZERO.
033800     05  CNT-EVENTOS-INVALIDOS    PIC 9(09) COMP VALUE ZERO.
033900     05  CNT-CONVERS-ARMADAS      PIC 9(07) COMP VALUE ZERO.
034000     05  CNT-CONVERS-CLASIF       PIC 9(07) COMP VALUE ZERO.
034100     05  CNT-EMAILS-SANEADOS      PIC 9(09) COMP VALUE ZERO.
034200     05  CNT-FONOS-SANEADOS       PIC 9(09) COMP VALUE ZERO.
034300     05  CNT-URLS-SANEADOS        PIC 9(09) COMP VALUE ZERO.
034400     05  CNT-TOTAL-SANEOS         PIC 9(09) COMP VALUE ZERO.
034500*
034600*----------------------------------------------------------------*
034700*  AREA DE AUXILIARES PARA LA RUTINA CENTRAL DE ERRORES.          *
034800*----------------------------------------------------------------*
034900 01  AUXILIARES.
035000     05  W-N-ERROR                PIC 9(02) VALUE ZERO.
035100     05  AUX-ERR-TIPO             PIC X(08) VALUE SPACES.
035200     05  AUX-ERR-ACCION           PIC X(08) VALUE SPACES.
035300     05  AUX-ERR-NOMBRE           PIC X(08) VALUE SPACES.
035400     05  AUX-ERR-STATUS           PIC X(02) VALUE SPACES.
035500     05  AUX-ERR-MENSAJE          PIC X(60) VALUE SPACES.
035600     05  AUX-ERR-RUTINA           PIC X(08) VALUE SPACES.
035700     05  WS-PARRAFO               PIC X(20) VALUE SPACES.
035800*
035900*----------------------------------------------------------------*
036000*  STATUS DE LOS ARCHIVOS.                                        *
036100*----------------------------------------------------------------*
036200 01  FS-FILE-STATUS.
036300     05  FS-ENTRADA               PIC X(02) VALUE SPACES.
036400         88  FS-ENTRADA-OK                VALUE '00'.
036500         88  FS-ENTRADA-EOF               VALUE '10'.
036600     05  FS-VALIDOS               PIC X(02) VALUE SPACES.
036700         88  FS-VALIDOS-OK                VALUE '00'.
036800     05  FS-ORDENAD               PIC X(02) VALUE SPACES.
036900         88  FS-ORDENAD-OK                VALUE '00'.
037000         88  FS-ORDENAD-EOF               VALUE '10'.
037100     05  FS-SANEADO               PIC X(02) VALUE SPACES.
037200         88  FS-SANEADO-OK                VALUE '00'.
037300     05  FS-CONVERS               PIC X(02) VALUE SPACES.
037400         88  FS-CONVERS-OK                VALUE '00'.
037500     05  FS-GRUPOSO               PIC X(02) VALUE SPACES.
037600         88  FS-GRUPOSO-OK                VALUE '00'.
037700         88  FS-GRUPOSO-EOF               VALUE '10'.
037800     05  FS-METRICA               PIC X(02) VALUE SPACES.
037900         88  FS-METRICA-OK                VALUE '00'.
038000     05  FS-INFORME               PIC X(02) VALUE SPACES.
038100         88  FS-INFORME-OK                VALUE '00'.
038200     05  FS-TARJETA               PIC X(02) VALUE SPACES.
038300         88  FS-TARJETA-OK                VALUE '00'.
038400         88  FS-TARJETA-NOVINO            VALUE '05'.
038500         88  FS-TARJETA-EOF               VALUE '10'.
038600*
038700     COPY CPTARJET.
038800     COPY CPEVENTO.
038900     COPY CPGRUPO.
039000     COPY CPMETRIC.
039100     COPY CPINFEJE.
039200*
039300*----------------------------------------------------------------*
039400*  P R O C E D U R E   D I V I S I O N                            *
039500*----------------------------------------------------------------*
039600 PROCEDURE                       DIVISION.
039700*
039800 0000-PRINCIPAL.
039900     PERFORM 1000-INICIO           THRU 1000-EXIT.
040000     PERFORM 2000-LEER-TARJETA     THRU 2000-EXIT.
040100     PERFORM 2100-PROCESAR-EVENTOS THRU 2100-EXIT.
040200     IF  CNT-EVENTOS-VALIDOS  =  ZERO
040300         PERFORM 9500-TERMINAR-SIN-DATOS  THRU 9500-EXIT
040400     END-IF.
040500     PERFORM 3000-ARMAR-CONVERSACIONES   THRU 3000-EXIT.
040600     IF  CNT-CONVERS-ARMADAS  =  ZERO
040700         PERFORM 9500-TERMINAR-SIN-DATOS  THRU 9500-EXIT
040800     END-IF.
040900     PERFORM 3800-ACUMULAR-METRICAS      THRU 3800-EXIT.
041000     PERFORM 4000-GRABAR-METRICAS        THRU 4000-EXIT.
041100     PERFORM 4200-GRABAR-INFORME         THRU 4200-EXIT.
041200     PERFORM 9000-FIN-NORMAL             THRU 9000-EXIT.
041300*
041400*----------------------------------------------------------------*
041500*  1000 - APERTURA GENERAL Y HORA DE INICIO DE LA CORRIDA.        *
041600*----------------------------------------------------------------*
041700 1000-INICIO.
041800     MOVE '1000-INICIO'         TO WS-PARRAFO.
041900     ACCEPT WS-HORA-INICIO-CORRIDA  FROM TIME.
042000     MOVE ZERO                  TO W-N-ERROR.
042100     OPEN INPUT  TARJETA.
042200     IF  NOT FS-TARJETA-OK
042300         AND NOT FS-TARJETA-NOVINO
042400         MOVE CT-V-OPEN          TO AUX-ERR-ACCION
042500         MOVE CT-F-TARJETA       TO AUX-ERR-NOMBRE
042600         MOVE FS-TARJETA         TO AUX-ERR-STATUS
042700         PERFORM 9000-SALIDA-ERRORES  THRU 9000-SALIDA-EXIT
042800     END-IF.
042900 1000-EXIT.
043000     EXIT.
043100*
043200*----------------------------------------------------------------*
043300*   19/08/04   DALVAREZ   KC03-061   LA TARJETA DE PARAMETROS ES  *
043400*                                    OPTIONAL EN EL ENVIRONMENT;  *
043500*                                    SI NO EXISTE (FS '05') YA NO *
043600*                                    SE ABORTA EN 1000-INICIO Y   *
043700*                                    SE CAE EN 2000-LEER-TARJETA  *
043800*                                    A LA FECHA DEL SISTEMA,      *
043900*                                    IGUAL QUE SI VINIERA VACIA.  *
044000*----------------------------------------------------------------*
044100*----------------------------------------------------------------*
044200*  2000 - LECTURA DE LA TARJETA DE PARAMETROS (FECHA DE PROCESO   *
044300*  Y BANDERA DE GRABACION DE SANEADOS). SI NO VIENE FECHA, SE     *
044400*  TOMA LA FECHA DEL SISTEMA CON VENTANA DE SIGLO 50/49.          *
044500*----------------------------------------------------------------*
044600 2000-LEER-TARJETA.
044700     MOVE '2000-LEER-TARJETA'   TO WS-PARRAFO.
044800     READ TARJETA INTO REG-TARJETA.
044900     IF  FS-TARJETA = '00'
045000         MOVE TAR-FECHA-PROCESO TO WS-FECHA-PROCESO
045100         MOVE TAR-GRABAR-SANEADOS TO INF-SANEADOS-GRABADOS
045200     ELSE
045300         ACCEPT WS-FECHA-SISTEMA  FROM DATE
045400         IF  WS-FS-ANIO2 < 50
045500             COMPUTE WS-SIGLO-COMPLETO = 2000 + WS-FS-ANIO2
045600         ELSE
045700             COMPUTE WS-SIGLO-COMPLETO = 1900 + WS-FS-ANIO2
045800         END-IF
045900         STRING WS-SIGLO-COMPLETO  '-'
046000                WS-FS-MES          '-'
046100                WS-FS-DIA
046200                DELIMITED BY SIZE  INTO WS-FECHA-PROCESO
046300         MOVE 'N'                TO INF-SANEADOS-GRABADOS
046400     END-IF.
046500     CLOSE TARJETA.
046600     MOVE WS-FECHA-PROCESO      TO INF-FECHA-PROCESO.
046700     MOVE WS-HORA-INICIO-CORRIDA TO INF-HORA-INICIO-CORRIDA.
046800     MOVE 'DISCO'               TO INF-TIPO-ALMACEN.
046900     MOVE 1                     TO INF-CANT-ARCHIVOS-ENTR.
047000     MOVE ZERO                  TO INF-EVENTOS-LEIDOS
047100                                    INF-EVENTOS-VALIDOS
047200                                    INF-EVENTOS-INVALIDOS
047300                                    INF-CONVERS-ARMADAS
047400                                    INF-CONVERS-CLASIF
047500                                    INF-EMAILS-SANEADOS
047600                                    INF-TELEFONOS-SANEADOS
047700                                    INF-URLS-SANEADOS
047800                                    INF-TOTAL-SANEOS.
047900     MOVE 'N'                   TO INF-METRICAS-GRABADAS.
048000     MOVE SPACES                TO INF-TEXTO-ERROR.
048100 2000-EXIT.
048200     EXIT.
048300*
048400*----------------------------------------------------------------*
048500*  2100 - LECTURA, VALIDACION Y SANEAMIENTO DE CADA EVENTO DE     *
048600*  ENTRADA. LOS EVENTOS VALIDOS SE GRABAN EN VALIDOS PARA ALIMEN- *
048700*  TAR EL PRIMER SORT; SI LA BANDERA LO PIDE, TAMBIEN SE GRABA EL *
048800*  CONTENIDO SANEADO EN EL ARCHIVO SANEADOS.                      *
048900*----------------------------------------------------------------*
049000 2100-PROCESAR-EVENTOS.
049100     MOVE '2100-PROC-EVENTO'    TO WS-PARRAFO.
049200     OPEN INPUT  ENTRADA.
049300     IF  FS-ENTRADA NOT = '00'
049400         MOVE CT-V-OPEN          TO AUX-ERR-ACCION
049500         MOVE CT-F-ENTRADA       TO AUX-ERR-NOMBRE
049600         MOVE FS-ENTRADA         TO AUX-ERR-STATUS
049700         PERFORM 9000-SALIDA-ERRORES  THRU 9000-SALIDA-EXIT
049800     END-IF.
049900     OPEN OUTPUT VALIDOS.
050000     IF  FS-VALIDOS NOT = '00'
050100         MOVE CT-V-OPEN          TO AUX-ERR-ACCION
050200         MOVE CT-F-VALIDOS       TO AUX-ERR-NOMBRE
050300         MOVE FS-VALIDOS         TO AUX-ERR-STATUS
050400         PERFORM 9000-SALIDA-ERRORES  THRU 9000-SALIDA-EXIT
050500     END-IF.
050600     IF  INF-SANEADOS-SI
050700         OPEN OUTPUT SANEADOS
050800         MOVE 'S'                TO INF-SANEADOS-GRABADOS
050900     END-IF.
051000     PERFORM 2110-LEER-ENTRADA   THRU 2110-EXIT.
051100     PERFORM 2120-TRATAR-EVENTO  THRU 2120-EXIT
051200         UNTIL WS-FIN-ENTRADA-SI.
051300     CLOSE ENTRADA VALIDOS.
051400     IF  INF-SANEADOS-SI
051500         CLOSE SANEADOS
051600     END-IF.
051700 2100-EXIT.
051800     EXIT.
051900*
052000 2110-LEER-ENTRADA.
052100     READ ENTRADA INTO REG-EVENTO
052200         AT END
052300             MOVE 'S'            TO WS-FIN-ENTRADA
052400     END-READ.
052500     IF  NOT WS-FIN-ENTRADA-SI
052600         ADD 1 TO CNT-EVENTOS-LEIDOS
052700         MOVE ZERO               TO INF-EVENTOS-LEIDOS
052800         MOVE CNT-EVENTOS-LEIDOS TO INF-EVENTOS-LEIDOS
052900     END-IF.
053000 2110-EXIT.
053100     EXIT.
053200*
053300 2120-TRATAR-EVENTO.
053400     PERFORM 2200-VALIDAR-EVENTO THRU 2200-EXIT.
053500     IF  WS-BANDERA-MATCH = 'S'
053600         PERFORM 2400-SANEAR-CONTENIDO  THRU 2400-EXIT
053700         ADD 1                   TO CNT-EVENTOS-VALIDOS
053800         WRITE FD-REG-VALIDOS    FROM REG-EVENTO
053900         IF  INF-SANEADOS-SI
054000             WRITE FD-REG-SANEADOS FROM REG-EVENTO
054100         END-IF
054200     ELSE
054300         ADD 1                   TO CNT-EVENTOS-INVALIDOS
054400     END-IF.
054500     PERFORM 2110-LEER-ENTRADA   THRU 2110-EXIT.
054600 2120-EXIT.
054700     EXIT.
054800*
054900*----------------------------------------------------------------*
055000*  2200 - VALIDACION DEL EVENTO: ROL DENTRO DE LA LISTA CERRADA,  *
055100*  Y LOS CAMPOS OBLIGATORIOS SIN BLANCOS (CLAVE DE CONVERSACION,  *
055200*  CLAVE DE MENSAJE Y FECHA-HORA). EQUIPO Y CLAVE DE USUARIO NO   *
055300*  SON OBLIGATORIOS SEGUN EL MANUAL DE USUARIO.                  *
055400*  DEVUELVE WS-BANDERA-MATCH = 'S' CUANDO EL EVENTO ES VALIDO.    *
055500*----------------------------------------------------------------*
055600*   19/08/04   DALVAREZ   KC03-062   SE SACA DEL CHEQUEO DE        *
055700*                                    BLANCOS AL EQUIPO Y A LA      *
055800*                                    CLAVE DE USUARIO; EL MANUAL   *
055900*                                    DE USUARIO SOLO EXIGE FECHA,  *
056000*                                    CLAVE DE CONVERSAC. Y CLAVE   *
056100*                                    DE MENSAJE, MAS EL ROL.       *
056200*----------------------------------------------------------------*
056300 2200-VALIDAR-EVENTO.
056400     MOVE 'S'                   TO WS-BANDERA-MATCH.
056500     IF  NOT EVT-ROL-USUARIO
056600         AND NOT EVT-ROL-ASISTENTE
056700         AND NOT EVT-ROL-SISTEMA
056800         MOVE 'N'                TO WS-BANDERA-MATCH
056900     END-IF.
057000     IF  EVT-FECHA-HORA  = SPACES
057100         OR EVT-CLAVE-CONVERSAC  = SPACES
057200         OR EVT-CLAVE-MENSAJE    = SPACES
057300         MOVE 'N'                TO WS-BANDERA-MATCH
057400     END-IF.
057500 2200-EXIT.
057600     EXIT.
057700*
057800*----------------------------------------------------------------*
057900*  2400 - SANEAMIENTO DE DATOS PERSONALES DEL CONTENIDO, EN TRES  *
058000*  PASADAS SOBRE EL TEXTO: E-MAIL, TELEFONO Y URL, EN ESE ORDEN.  *
058100*----------------------------------------------------------------*
058200 2400-SANEAR-CONTENIDO.
058300     PERFORM 2420-BUSCAR-EMAIL   THRU 2420-EXIT.
058400     PERFORM 2440-BUSCAR-FONO    THRU 2440-EXIT.
058500     PERFORM 2460-BUSCAR-URL     THRU 2460-EXIT.
058600 2400-EXIT.
058700     EXIT.
058800*
058900*----------------------------------------------------------------*
059000*  2420 - DETECTA UN TOKEN CON '@' Y UN '.' A LA DERECHA, SIN      *
059100*  BLANCOS, Y LO REEMPLAZA POR EL PLACEHOLDER DE E-MAIL.          *
059200*----------------------------------------------------------------*
059300 2420-BUSCAR-EMAIL.
059400     PERFORM 2421-UBICAR-LARGO   THRU 2421-EXIT.
059500     MOVE 1                     TO WS-POS-SCAN.
059600 2422-RECORRER-EMAIL.
059700     IF  WS-POS-SCAN > WS-LARGO-CONTENIDO
059800         GO TO 2420-EXIT
059900     END-IF.
060000     IF  EVT-CONTENIDO (WS-POS-SCAN:1)  IS CLASE-ARROBA
060100         PERFORM 2423-DELIMITAR-TOKEN  THRU 2423-EXIT
060200         PERFORM 2425-VERIFICAR-PUNTO  THRU 2425-EXIT
060300         IF  WS-HAY-PUNTO
060400             PERFORM 2490-REEMPLAZAR-TOKEN THRU 2490-EXIT
060500             MOVE WS-PLACEHOLDER-EMAIL TO WS-CONTENIDO-AUX
060600             MOVE 16             TO WS-LARGO-PLACEHOLDER
060700             PERFORM 2495-APLICAR-REEMPLAZO THRU 2495-EXIT
060800             ADD 1               TO CNT-EMAILS-SANEADOS
060900             PERFORM 2421-UBICAR-LARGO THRU 2421-EXIT
061000             MOVE 1              TO WS-POS-SCAN
061100             GO TO 2422-RECORRER-EMAIL
061200         END-IF
061300     END-IF.
061400     ADD 1                       TO WS-POS-SCAN.
061500     GO TO 2422-RECORRER-EMAIL.
061600 2420-EXIT.
061700     EXIT.
061800*
061900*----------------------------------------------------------------*
062000*  2425 - CONFIRMA QUE EL TOKEN CON ARROBA TIENE AL MENOS UN       *
062100*  PUNTO A LA DERECHA (ESTILO DOMINIO), PARA NO SANEAR UN TOKEN   *
062200*  QUE SOLO TENGA UNA ARROBA SUELTA SIN FORMATO DE E-MAIL.        *
062300*----------------------------------------------------------------*
062400 2425-VERIFICAR-PUNTO.
062500     MOVE 'N'                    TO WS-FLAG-PUNTO.
062600     COMPUTE WS-POS-VERIF = WS-POS-SCAN + 1.
062700 2425-SEGUIR.
062800     IF  WS-POS-VERIF > WS-POS-FIN
062900         GO TO 2425-EXIT
063000     END-IF.
063100     IF  EVT-CONTENIDO (WS-POS-VERIF:1) IS CLASE-PUNTO
063200         MOVE 'S'                TO WS-FLAG-PUNTO
063300         GO TO 2425-EXIT
063400     END-IF.
063500     ADD 1                       TO WS-POS-VERIF.
063600     GO TO 2425-SEGUIR.
063700 2425-EXIT.
063800     EXIT.
063900*
064000*----------------------------------------------------------------*
064100*  2421 - UBICA EL LARGO EFECTIVO DEL CONTENIDO (SIN BLANCOS A LA *
064200*  DERECHA) RECORRIENDO DESDE EL FINAL DEL CAMPO.                 *
064300*----------------------------------------------------------------*
064400 2421-UBICAR-LARGO.
064500     MOVE 400                   TO WS-LARGO-CONTENIDO.
064600 2421-SEGUIR.
064700     IF  WS-LARGO-CONTENIDO = ZERO
064800         GO TO 2421-EXIT
064900     END-IF.
065000     IF  EVT-CONTENIDO (WS-LARGO-CONTENIDO:1) NOT = SPACE
065100         GO TO 2421-EXIT
065200     END-IF.
065300     SUBTRACT 1 FROM WS-LARGO-CONTENIDO.
065400     GO TO 2421-SEGUIR.
065500 2421-EXIT.
065600     EXIT.
065700*
065800*----------------------------------------------------------------*
065900*  2423 - DADA LA POSICION DE UNA MARCA (ARROBA, DIGITO O BARRA   *
066000*  SIMPLE), DELIMITA EL TOKEN COMPLETO QUE LA CONTIENE, TOMANDO   *
066100*  COMO LIMITE EL PRIMER BLANCO A CADA LADO.                      *
066200*----------------------------------------------------------------*
066300 2423-DELIMITAR-TOKEN.
066400     MOVE WS-POS-SCAN            TO WS-POS-INICIO.
066500 2423-IZQUIERDA.
066600     IF  WS-POS-INICIO = 1
066700         GO TO 2423-DERECHA
066800     END-IF.
066900     IF  EVT-CONTENIDO (WS-POS-INICIO - 1:1) = SPACE
067000         GO TO 2423-DERECHA
067100     END-IF.
067200     SUBTRACT 1 FROM WS-POS-INICIO.
067300     GO TO 2423-IZQUIERDA.
067400 2423-DERECHA.
067500     MOVE WS-POS-SCAN            TO WS-POS-FIN.
067600 2423-DERECHA-SIG.
067700     IF  WS-POS-FIN >= WS-LARGO-CONTENIDO
067800         GO TO 2423-EXIT
067900     END-IF.
068000     IF  EVT-CONTENIDO (WS-POS-FIN + 1:1) = SPACE
068100         GO TO 2423-EXIT
068200     END-IF.
068300     ADD 1 TO WS-POS-FIN.
068400     GO TO 2423-DERECHA-SIG.
068500 2423-EXIT.
068600     EXIT.
068700*
068800*----------------------------------------------------------------*
068900*  2440 - DETECTA UN TELEFONO (CODIGO DE PAIS OPCIONAL, GRUPO DE  *
069000*  3 DIGITOS CON O SIN PARENTESIS, GRUPO DE 3 Y GRUPO DE 4, CON   *
069100*  SEPARADORES OPCIONALES '-', '.' O BLANCO ENTRE GRUPOS, SEGUN   *
069200*  EL FORMATO DEL MANUAL DE USUARIO) Y LO REEMPLAZA POR EL        *
069300*  PLACEHOLDER DE TELEFONO.                                       *
069400*----------------------------------------------------------------*
069500*   19/08/04   DALVAREZ   KC03-060   EL RECONOCIMIENTO POR SIMPLE *
069600*                                    CORRIDA DE 7 DIGITOS NO       *
069700*                                    CUBRIA LOS FORMATOS CON       *
069800*                                    SEPARADORES DEL MANUAL; SE    *
069900*                                    REESCRIBE CON LOS PARRAFOS    *
070000*                                    2444/2446/2447.               *
070100*----------------------------------------------------------------*
070200 2440-BUSCAR-FONO.
070300     PERFORM 2421-UBICAR-LARGO   THRU 2421-EXIT.
070400     MOVE 1                     TO WS-POS-SCAN.
070500 2442-RECORRER-FONO.
070600     IF  WS-POS-SCAN > WS-LARGO-CONTENIDO
070700         GO TO 2440-EXIT
070800     END-IF.
070900     PERFORM 2444-INTENTAR-FONO  THRU 2444-EXIT.
071000     IF  WS-FONO-MATCH-OK
071100         PERFORM 2490-REEMPLAZAR-TOKEN THRU 2490-EXIT
071200         MOVE WS-PLACEHOLDER-FONO TO WS-CONTENIDO-AUX
071300         MOVE 16                 TO WS-LARGO-PLACEHOLDER
071400         PERFORM 2495-APLICAR-REEMPLAZO THRU 2495-EXIT
071500         ADD 1               TO CNT-FONOS-SANEADOS
071600         PERFORM 2421-UBICAR-LARGO THRU 2421-EXIT
071700         MOVE 1              TO WS-POS-SCAN
071800         GO TO 2442-RECORRER-FONO
071900     END-IF.
072000     ADD 1                       TO WS-POS-SCAN.
072100     GO TO 2442-RECORRER-FONO.
072200 2440-EXIT.
072300     EXIT.
072400*
072500*----------------------------------------------------------------*
072600*  2444 - INTENTA CALZAR UN TELEFONO COMPLETO A PARTIR DE         *
072700*  WS-POS-SCAN. EL BANDERIN WS-FONO-SEGUIR SE APAGA EN CUANTO     *
072800*  FALLA ALGUN TRAMO DE LA GRAMATICA; AL LLEGAR AL FINAL, SI      *
072900*  WS-FONO-SEGUIR SIGUE ENCENDIDO, HAY TELEFONO Y SE DEVUELVEN    *
073000*  LOS LIMITES EN WS-POS-INICIO / WS-POS-FIN.                     *
073100*----------------------------------------------------------------*
073200 2444-INTENTAR-FONO.
073300     MOVE 'N'                    TO WS-FONO-OK.
073400     MOVE 'S'                    TO WS-FONO-SEGUIR.
073500     MOVE WS-POS-SCAN            TO WS-FONO-POS-T.
073600*    CODIGO DE PAIS OPCIONAL: '+' Y 1 A 3 DIGITOS.
073700     IF  EVT-CONTENIDO (WS-FONO-POS-T:1) = '+'
073800         ADD 1                   TO WS-FONO-POS-T
073900         MOVE 1                  TO WS-FONO-DIG-MIN
074000         MOVE 3                  TO WS-FONO-DIG-MAX
074100         PERFORM 2446-CONSUMIR-DIGITOS THRU 2446-EXIT
074200         IF  NOT WS-FONO-PASO-OK
074300             MOVE 'N'            TO WS-FONO-SEGUIR
074400         END-IF
074500         PERFORM 2447-CONSUMIR-SEPARADOR THRU 2447-EXIT
074600     END-IF.
074700     IF  WS-FONO-SEGUIR-SI
074800         PERFORM 2445-GRUPO-UNO  THRU 2445-EXIT
074900     END-IF.
075000     IF  WS-FONO-SEGUIR-SI
075100         PERFORM 2447-CONSUMIR-SEPARADOR THRU 2447-EXIT
075200         MOVE 3                  TO WS-FONO-DIG-MIN
075300         MOVE 3                  TO WS-FONO-DIG-MAX
075400         PERFORM 2446-CONSUMIR-DIGITOS THRU 2446-EXIT
075500         IF  NOT WS-FONO-PASO-OK
075600             MOVE 'N'            TO WS-FONO-SEGUIR
075700         END-IF
075800     END-IF.
075900     IF  WS-FONO-SEGUIR-SI
076000         PERFORM 2447-CONSUMIR-SEPARADOR THRU 2447-EXIT
076100         MOVE 4                  TO WS-FONO-DIG-MIN
076200         MOVE 4                  TO WS-FONO-DIG-MAX
076300         PERFORM 2446-CONSUMIR-DIGITOS THRU 2446-EXIT
076400         IF  NOT WS-FONO-PASO-OK
076500             MOVE 'N'            TO WS-FONO-SEGUIR
076600         END-IF
076700     END-IF.
076800*    NO PARTIR UN NUMERO MAS LARGO: EL CARACTER SIGUIENTE NO      *
076900*    PUEDE SER OTRO DIGITO.
077000     IF  WS-FONO-SEGUIR-SI
077100         IF  WS-FONO-POS-T <= WS-LARGO-CONTENIDO
077200             IF  EVT-CONTENIDO (WS-FONO-POS-T:1) IS CLASE-NUMERICA
077300                 MOVE 'N'        TO WS-FONO-SEGUIR
077400             END-IF
077500         END-IF
077600     END-IF.
077700     IF  WS-FONO-SEGUIR-SI
077800         MOVE WS-POS-SCAN        TO WS-POS-INICIO
077900         COMPUTE WS-POS-FIN = WS-FONO-POS-T - 1
078000         MOVE 'S'                TO WS-FONO-OK
078100     END-IF.
078200 2444-EXIT.
078300     EXIT.
078400*
078500*----------------------------------------------------------------*
078600*  2445 - PRIMER GRUPO DEL TELEFONO: 3 DIGITOS, OPCIONALMENTE     *
078700*  ENTRE PARENTESIS, P.EJ. '(123)' O '123'.                       *
078800*----------------------------------------------------------------*
078900 2445-GRUPO-UNO.
079000     IF  EVT-CONTENIDO (WS-FONO-POS-T:1) = '('
079100         ADD 1                   TO WS-FONO-POS-T
079200         MOVE 3                  TO WS-FONO-DIG-MIN
079300         MOVE 3                  TO WS-FONO-DIG-MAX
079400         PERFORM 2446-CONSUMIR-DIGITOS THRU 2446-EXIT
079500         IF  NOT WS-FONO-PASO-OK
079600             MOVE 'N'            TO WS-FONO-SEGUIR
079700             GO TO 2445-EXIT
079800         END-IF
079900         IF  WS-FONO-POS-T > WS-LARGO-CONTENIDO
080000             MOVE 'N'            TO WS-FONO-SEGUIR
080100             GO TO 2445-EXIT
080200         END-IF
080300         IF  EVT-CONTENIDO (WS-FONO-POS-T:1) NOT = ')'
080400             MOVE 'N'            TO WS-FONO-SEGUIR
080500             GO TO 2445-EXIT
080600         END-IF
080700         ADD 1                   TO WS-FONO-POS-T
080800     ELSE
080900         MOVE 3                  TO WS-FONO-DIG-MIN
081000         MOVE 3                  TO WS-FONO-DIG-MAX
081100         PERFORM 2446-CONSUMIR-DIGITOS THRU 2446-EXIT
081200         IF  NOT WS-FONO-PASO-OK
081300             MOVE 'N'            TO WS-FONO-SEGUIR
081400         END-IF
081500     END-IF.
081600 2445-EXIT.
081700     EXIT.
081800*
081900*----------------------------------------------------------------*
082000*  2446 - CONSUME ENTRE WS-FONO-DIG-MIN Y WS-FONO-DIG-MAX DIGITOS *
082100*  A PARTIR DE WS-FONO-POS-T, AVANZANDO EL PUNTERO. WS-FONO-PASO  *
082200*  QUEDA EN 'S' SI SE LLEGO AL MINIMO EXIGIDO.                    *
082300*----------------------------------------------------------------*
082400 2446-CONSUMIR-DIGITOS.
082500     MOVE ZERO                   TO WS-FONO-DIG-CANT.
082600 2446-SEGUIR.
082700     IF  WS-FONO-DIG-CANT >= WS-FONO-DIG-MAX
082800         GO TO 2446-VERIFICAR
082900     END-IF.
083000     IF  WS-FONO-POS-T > WS-LARGO-CONTENIDO
083100         GO TO 2446-VERIFICAR
083200     END-IF.
083300     IF  EVT-CONTENIDO (WS-FONO-POS-T:1) IS CLASE-NUMERICA
083400         ADD 1                   TO WS-FONO-DIG-CANT
083500         ADD 1                   TO WS-FONO-POS-T
083600         GO TO 2446-SEGUIR
083700     END-IF.
083800 2446-VERIFICAR.
083900     IF  WS-FONO-DIG-CANT >= WS-FONO-DIG-MIN
084000         MOVE 'S'                TO WS-FONO-PASO
084100     ELSE
084200         MOVE 'N'                TO WS-FONO-PASO
084300     END-IF.
084400 2446-EXIT.
084500     EXIT.
084600*
084700*----------------------------------------------------------------*
084800*  2447 - CONSUME UN UNICO SEPARADOR OPCIONAL ('-', '.' O         *
084900*  BLANCO) ENTRE GRUPOS DE DIGITOS DEL TELEFONO. NUNCA FALLA.     *
085000*----------------------------------------------------------------*
085100 2447-CONSUMIR-SEPARADOR.
085200     IF  WS-FONO-POS-T > WS-LARGO-CONTENIDO
085300         GO TO 2447-EXIT
085400     END-IF.
085500     IF  EVT-CONTENIDO (WS-FONO-POS-T:1) = '-'
085600         OR EVT-CONTENIDO (WS-FONO-POS-T:1) = '.'
085700         OR EVT-CONTENIDO (WS-FONO-POS-T:1) = SPACE
085800         ADD 1                   TO WS-FONO-POS-T
085900     END-IF.
086000 2447-EXIT.
086100     EXIT.
086200*
086300*----------------------------------------------------------------*
086400*  2460 - DETECTA UN TOKEN QUE COMIENCE CON EL ESQUEMA 'HTTP://'  *
086500*  O 'HTTPS://' (CON 'WWW.' OPCIONAL) Y CUYO HOST TENGA AL MENOS *
086600*  UN PUNTO, Y LO REEMPLAZA POR EL PLACEHOLDER DE URL.            *
086700*----------------------------------------------------------------*
086800*   19/08/04   DALVAREZ   KC03-063   EL RECONOCIMIENTO DE URL     *
086900*              DEJA DE DISPARAR POR CUALQUIER BARRA SUELTA Y      *
087000*              PASA A EXIGIR EL ESQUEMA HTTP(S):// DEL MENSAJE.   *
087100*----------------------------------------------------------------*
087200 2460-BUSCAR-URL.
087300     PERFORM 2421-UBICAR-LARGO   THRU 2421-EXIT.
087400     MOVE 1                     TO WS-POS-SCAN.
087500 2462-RECORRER-URL.
087600     IF  WS-POS-SCAN > WS-LARGO-CONTENIDO
087700         GO TO 2460-EXIT
087800     END-IF.
087900     IF  EVT-CONTENIDO (WS-POS-SCAN:1) = 'h'
088000         PERFORM 2464-VERIFICAR-ESQUEMA THRU 2464-EXIT
088100         IF  WS-URL-OK
088200             PERFORM 2423-DELIMITAR-TOKEN  THRU 2423-EXIT
088300             PERFORM 2466-VERIFICAR-PUNTO-HOST THRU 2466-EXIT
088400             IF  WS-HAY-PUNTO-URL
088500                 PERFORM 2490-REEMPLAZAR-TOKEN THRU 2490-EXIT
088600                 MOVE WS-PLACEHOLDER-URL TO WS-CONTENIDO-AUX
088700                 MOVE 14                 TO WS-LARGO-PLACEHOLDER
088800                 PERFORM 2495-APLICAR-REEMPLAZO THRU 2495-EXIT
088900                 ADD 1               TO CNT-URLS-SANEADOS
089000                 PERFORM 2421-UBICAR-LARGO THRU 2421-EXIT
089100                 MOVE 1              TO WS-POS-SCAN
089200                 GO TO 2462-RECORRER-URL
089300             END-IF
089400         END-IF
089500     END-IF.
089600     ADD 1                       TO WS-POS-SCAN.
089700     GO TO 2462-RECORRER-URL.
089800 2460-EXIT.
089900     EXIT.
090000*
090100*----------------------------------------------------------------*
090200*  2464 - CONFIRMA QUE A PARTIR DE LA POSICION ACTUAL COMIENZA EL *
090300*  ESQUEMA 'HTTP://' O 'HTTPS://', SALTEANDO UN 'WWW.' OPCIONAL,  *
090400*  Y DEJA EN WS-POS-HOST LA POSICION DONDE EMPIEZA EL HOST.       *
090500*----------------------------------------------------------------*
090600 2464-VERIFICAR-ESQUEMA.
090700     MOVE 'N'                    TO WS-URL-FLAG.
090800     IF  WS-POS-SCAN <= 393
090900         AND EVT-CONTENIDO (WS-POS-SCAN:8) = 'https://'
091000         COMPUTE WS-POS-HOST = WS-POS-SCAN + 8
091100         MOVE 'S'                TO WS-URL-FLAG
091200     END-IF.
091300     IF  NOT WS-URL-OK
091400         AND WS-POS-SCAN <= 394
091500         AND EVT-CONTENIDO (WS-POS-SCAN:7) = 'http://'
091600         COMPUTE WS-POS-HOST = WS-POS-SCAN + 7
091700         MOVE 'S'                TO WS-URL-FLAG
091800     END-IF.
091900     IF  WS-URL-OK
092000         AND WS-POS-HOST <= 397
092100         AND EVT-CONTENIDO (WS-POS-HOST:4) = 'www.'
092200         COMPUTE WS-POS-HOST = WS-POS-HOST + 4
092300     END-IF.
092400 2464-EXIT.
092500     EXIT.
092600*
092700*----------------------------------------------------------------*
092800*  2466 - RECORRE DESDE EL COMIENZO DEL HOST HASTA EL FINAL DEL   *
092900*  TOKEN BUSCANDO UN PUNTO, PARA EXIGIR UN HOST CON FORMATO DE    *
093000*  DOMINIO ANTES DE CONFIRMAR LA URL.                             *
093100*----------------------------------------------------------------*
093200 2466-VERIFICAR-PUNTO-HOST.
093300     MOVE 'N'                    TO WS-FLAG-PUNTO-URL.
093400     MOVE WS-POS-HOST            TO WS-POS-VERIF-URL.
093500 2466-SEGUIR.
093600     IF  WS-POS-VERIF-URL > WS-POS-FIN
093700         GO TO 2466-EXIT
093800     END-IF.
093900     IF  EVT-CONTENIDO (WS-POS-VERIF-URL:1) IS CLASE-PUNTO
094000         MOVE 'S'                TO WS-FLAG-PUNTO-URL
094100         GO TO 2466-EXIT
094200     END-IF.
094300     ADD 1                       TO WS-POS-VERIF-URL.
094400     GO TO 2466-SEGUIR.
094500 2466-EXIT.
094600     EXIT.
094700*
094800*----------------------------------------------------------------*
094900*  2490/2495 - RUTINAS COMUNES DE REEMPLAZO: BORRAN EL TOKEN      *
095000*  DELIMITADO (WS-POS-INICIO / WS-POS-FIN) Y LO SUSTITUYEN POR EL *
095100*  PLACEHOLDER ARMADO EN WS-CONTENIDO-AUX, DESPLAZANDO EL RESTO   *
095200*  DEL CONTENIDO A LA IZQUIERDA O DERECHA SEGUN CORRESPONDA.      *
095300*----------------------------------------------------------------*
095400 2490-REEMPLAZAR-TOKEN.
095500     CONTINUE.
095600 2490-EXIT.
095700     EXIT.
095800*
095900 2495-APLICAR-REEMPLAZO.
096000     MOVE SPACES                 TO WS-SANEAMIENTO-ABUF.
096100     MOVE 1                      TO WS-POS-DESTINO.
096200     IF  WS-POS-INICIO > 1
096300         STRING EVT-CONTENIDO (1:WS-POS-INICIO - 1)
096400                DELIMITED BY SIZE
096500                INTO WS-SANEAMIENTO-ABUF
096600                WITH POINTER WS-POS-DESTINO
096700         END-STRING
096800     END-IF.
096900     STRING WS-CONTENIDO-AUX (1:WS-LARGO-PLACEHOLDER)
097000            DELIMITED BY SIZE
097100            INTO WS-SANEAMIENTO-ABUF
097200            WITH POINTER WS-POS-DESTINO
097300     END-STRING.
097400     IF  WS-POS-FIN < 400
097500         STRING EVT-CONTENIDO (WS-POS-FIN + 1:400 - WS-POS-FIN)
097600                DELIMITED BY SIZE
097700                INTO WS-SANEAMIENTO-ABUF
097800                WITH POINTER WS-POS-DESTINO
097900         END-STRING
098000     END-IF.
098100     MOVE WS-SANEAMIENTO-ABUF    TO EVT-CONTENIDO.
098200 2495-EXIT.
098300     EXIT.
098400*
098500*----------------------------------------------------------------*
098600*  3000 - PRIMER SORT: ORDENA LOS EVENTOS VALIDOS POR CLAVE DE    *
098700*  CONVERSACION Y FECHA-HORA, Y ARMA UNA FILA POR CONVERSACION    *
098800*  EN EL ARCHIVO CONVERSAC (UNA FILA = UNA CONVERSACION, CON LA   *
098900*  CANTIDAD DE TURNOS Y LOS CARACTERES ACUMULADOS POR ROL).        *
099000*----------------------------------------------------------------*
099100 3000-ARMAR-CONVERSACIONES.
099200     MOVE '3000-ARMAR-CONV'     TO WS-PARRAFO.
099300     SORT W-ORD1
099400         ON ASCENDING KEY SD1-CLAVE-CONVERSAC
099500         ON ASCENDING KEY SD1-FECHA-HORA
099600         USING VALIDOS
099700         GIVING ORDENADOS.
099800     IF  SORT-RETURN NOT = ZERO
099900         MOVE CT-V-SORT          TO AUX-ERR-ACCION
100000         MOVE CT-F-ORDENAD       TO AUX-ERR-NOMBRE
100100         MOVE SORT-RETURN        TO AUX-ERR-STATUS
100200         PERFORM 9000-SALIDA-ERRORES THRU 9000-SALIDA-EXIT
100300     END-IF.
100400     OPEN INPUT  ORDENADOS.
100500     OPEN OUTPUT CONVERSAC.
100600     MOVE 'S'                   TO WS-PRIMERA-VEZ.
100700     PERFORM 3100-LEER-ORDENADOS THRU 3100-EXIT.
100800     PERFORM 3400-TRATAR-ORDENADO THRU 3400-EXIT
100900         UNTIL WS-FIN-ORDENADOS-SI.
101000     IF  NOT WS-PRIMERA-VEZ-SI
101100         PERFORM 3490-GRABAR-CONVERS THRU 3490-EXIT
101200     END-IF.
101300     CLOSE ORDENADOS CONVERSAC.
101400 3000-EXIT.
101500     EXIT.
101600*
101700 3100-LEER-ORDENADOS.
101800     READ ORDENADOS INTO REG-EVENTO
101900         AT END
102000             MOVE 'S'            TO WS-FIN-ORDENADOS
102100     END-READ.
102200 3100-EXIT.
102300     EXIT.
102400*
102500 3400-TRATAR-ORDENADO.
102600     IF  WS-PRIMERA-VEZ-SI
102700         PERFORM 3420-INICIAR-CONVERS THRU 3420-EXIT
102800     ELSE
102900         IF  EVT-CLAVE-CONVERSAC = WS-CLAVE-CONVERSAC-ANT
103000             PERFORM 3440-ACUMULAR-TURNO  THRU 3440-EXIT
103100         ELSE
103200             PERFORM 3490-GRABAR-CONVERS  THRU 3490-EXIT
103300             PERFORM 3420-INICIAR-CONVERS THRU 3420-EXIT
103400         END-IF
103500     END-IF.
103600     PERFORM 3100-LEER-ORDENADOS THRU 3100-EXIT.
103700 3400-EXIT.
103800     EXIT.
103900*
104000 3420-INICIAR-CONVERS.
104100     MOVE 'N'                   TO WS-PRIMERA-VEZ.
104200     MOVE EVT-CLAVE-CONVERSAC   TO WS-CLAVE-CONVERSAC-ANT
104300                                    WS-CA-CLAVE-CONVERSAC.
104400     MOVE EVT-EQUIPO            TO WS-CA-EQUIPO.
104500     PERFORM 3460-CLASIFICAR-CATEGORIA THRU 3460-EXIT.
104600     MOVE ZERO                  TO WS-CA-CANT-TURNOS
104700                                    WS-CA-CARACT-USUARIO
104800                                    WS-CA-CARACT-ASISTENTE.
104900     PERFORM 3440-ACUMULAR-TURNO THRU 3440-EXIT.
105000 3420-EXIT.
105100     EXIT.
105200*
105300 3440-ACUMULAR-TURNO.
105400     ADD 1                       TO WS-CA-CANT-TURNOS.
105500     PERFORM 2421-UBICAR-LARGO   THRU 2421-EXIT.
105600     IF  EVT-ROL-USUARIO
105700         ADD WS-LARGO-CONTENIDO  TO WS-CA-CARACT-USUARIO
105800     END-IF.
105900     IF  EVT-ROL-ASISTENTE
106000         ADD WS-LARGO-CONTENIDO  TO WS-CA-CARACT-ASISTENTE
106100     END-IF.
106200 3440-EXIT.
106300     EXIT.
106400*
106500*----------------------------------------------------------------*
106600*  3460 - CLASIFICACION DE LA CONVERSACION POR CATEGORIA. HASTA   *
106700*  TANTO EL AREA DE NEGOCIO DEFINA LA TABLA DE CATEGORIAS, TODA   *
106800*  CONVERSACION QUEDA EN LA CATEGORIA FIJA 'UNCATEGORIZED'.       *
106900*----------------------------------------------------------------*
107000*   19/08/04   DALVAREZ   KC03-058   BAJA DE LA CLASIFICACION POR *
107100*                                    PALABRA CLAVE (INVENTADA) Y  *
107200*                                    FIJA 'UNCATEGORIZED' UNICA.  *
107300*----------------------------------------------------------------*
107400 3460-CLASIFICAR-CATEGORIA.
107500     MOVE 'uncategorized'        TO WS-CA-CATEGORIA.
107600 3460-EXIT.
107700     EXIT.
107800*
107900 3490-GRABAR-CONVERS.
108000     MOVE WS-CA-EQUIPO           TO GRP-EQUIPO.
108100     MOVE WS-CA-CATEGORIA        TO GRP-CATEGORIA.
108200     MOVE 1                      TO GRP-CANT-CONVERS.
108300     MOVE WS-CA-CANT-TURNOS      TO GRP-CANT-TURNOS.
108400     MOVE WS-CA-CARACT-USUARIO   TO GRP-CARACT-USUARIO.
108500     MOVE WS-CA-CARACT-ASISTENTE TO GRP-CARACT-ASISTENTE.
108600     WRITE FD-REG-CONVERSAC     FROM REG-GRUPO.
108700     ADD 1                       TO CNT-CONVERS-ARMADAS.
108800     MOVE CNT-CONVERS-ARMADAS    TO INF-CONVERS-ARMADAS.
108900 3490-EXIT.
109000     EXIT.
109100*
109200*----------------------------------------------------------------*
109300*  3800 - SEGUNDO SORT: ORDENA LAS CONVERSACIONES ARMADAS POR      *
109400*  EQUIPO Y CATEGORIA, Y ACUMULA CADA GRUPO EN LA TABLA            *
109500*  TB-GRUPOS-CTRL MEDIANTE CORTE DE CONTROL.                       *
109600*----------------------------------------------------------------*
109700 3800-ACUMULAR-METRICAS.
109800     MOVE '3800-ACUM-METRIC'    TO WS-PARRAFO.
109900     SORT W-ORD2
110000         ON ASCENDING KEY SD2-EQUIPO
110100         ON ASCENDING KEY SD2-CATEGORIA
110200         USING CONVERSAC
110300         GIVING GRUPOSORD.
110400     IF  SORT-RETURN NOT = ZERO
110500         MOVE CT-V-SORT          TO AUX-ERR-ACCION
110600         MOVE CT-F-GRUPOSO       TO AUX-ERR-NOMBRE
110700         MOVE SORT-RETURN        TO AUX-ERR-STATUS
110800         PERFORM 9000-SALIDA-ERRORES THRU 9000-SALIDA-EXIT
110900     END-IF.
111000     OPEN INPUT GRUPOSORD.
111100     MOVE ZERO                  TO TB-CANT-GRUPOS.
111200     MOVE 'S'                   TO WS-PRIMERA-VEZ.
111300     PERFORM 3820-LEER-GRUPOSORD THRU 3820-EXIT.
111400     PERFORM 3840-TRATAR-GRUPO  THRU 3840-EXIT
111500         UNTIL WS-FIN-GRUPOSORD-SI.
111600     IF  NOT WS-PRIMERA-VEZ-SI
111700         PERFORM 3880-CERRAR-GRUPO THRU 3880-EXIT
111800     END-IF.
111900     CLOSE GRUPOSORD.
112000 3800-EXIT.
112100     EXIT.
112200*
112300 3820-LEER-GRUPOSORD.
112400     READ GRUPOSORD INTO REG-GRUPO
112500         AT END
112600             MOVE 'S'            TO WS-FIN-GRUPOSORD
112700     END-READ.
112800 3820-EXIT.
112900     EXIT.
113000*
113100 3840-TRATAR-GRUPO.
113200     IF  WS-PRIMERA-VEZ-SI
113300         PERFORM 3860-ABRIR-GRUPO  THRU 3860-EXIT
113400     ELSE
113500         IF  GRP-EQUIPO = WS-EQUIPO-ANT
113600             AND GRP-CATEGORIA = WS-CATEGORIA-ANT
113700             PERFORM 3870-SUMAR-GRUPO THRU 3870-EXIT
113800         ELSE
113900             PERFORM 3880-CERRAR-GRUPO THRU 3880-EXIT
114000             PERFORM 3860-ABRIR-GRUPO  THRU 3860-EXIT
114100         END-IF
114200     END-IF.
114300     PERFORM 3820-LEER-GRUPOSORD THRU 3820-EXIT.
114400 3840-EXIT.
114500     EXIT.
114600*
114700 3860-ABRIR-GRUPO.
114800     MOVE 'N'                   TO WS-PRIMERA-VEZ.
114900     MOVE GRP-EQUIPO            TO WS-EQUIPO-ANT.
115000     MOVE GRP-CATEGORIA         TO WS-CATEGORIA-ANT.
115100     ADD 1                      TO TB-CANT-GRUPOS.
115200     SET TB-IX                  TO TB-CANT-GRUPOS.
115300     MOVE GRP-EQUIPO            TO TB-EQUIPO (TB-IX).
115400     MOVE GRP-CATEGORIA         TO TB-CATEGORIA (TB-IX).
115500     MOVE GRP-CANT-CONVERS      TO TB-CANT-CONVERS (TB-IX).
115600     MOVE GRP-CANT-TURNOS       TO TB-CANT-TURNOS (TB-IX).
115700     MOVE GRP-CARACT-USUARIO    TO TB-CARACT-USUARIO (TB-IX).
115800     MOVE GRP-CARACT-ASISTENTE  TO TB-CARACT-ASISTENTE (TB-IX).
115900 3860-EXIT.
116000     EXIT.
116100*
116200 3870-SUMAR-GRUPO.
116300     ADD GRP-CANT-CONVERS       TO TB-CANT-CONVERS (TB-IX).
116400     ADD GRP-CANT-TURNOS        TO TB-CANT-TURNOS (TB-IX).
116500     ADD GRP-CARACT-USUARIO     TO TB-CARACT-USUARIO (TB-IX).
116600     ADD GRP-CARACT-ASISTENTE   TO TB-CARACT-ASISTENTE (TB-IX).
116700 3870-EXIT.
116800     EXIT.
116900*
117000 3880-CERRAR-GRUPO.
117100     ADD 1                      TO CNT-CONVERS-CLASIF.
117200     MOVE CNT-CONVERS-CLASIF    TO INF-CONVERS-CLASIF.
117300 3880-EXIT.
117400     EXIT.
117500*
117600*----------------------------------------------------------------*
117700*  4000 - GRABACION DEL ARCHIVO DE METRICAS: CABECERA CON LOS      *
117800*  TOTALES GENERALES, SEGUIDA DE UNA FILA DE DETALLE POR CADA     *
117900*  GRUPO DE LA TABLA TB-GRUPOS-CTRL, CON PROMEDIOS REDONDEADOS.   *
118000*----------------------------------------------------------------*
118100 4000-GRABAR-METRICAS.
118200     MOVE '4000-GRABAR-MET'     TO WS-PARRAFO.
118300     OPEN OUTPUT METRICAS.
118400     IF  FS-METRICA NOT = '00'
118500         MOVE CT-V-OPEN          TO AUX-ERR-ACCION
118600         MOVE CT-F-METRICA       TO AUX-ERR-NOMBRE
118700         MOVE FS-METRICA         TO AUX-ERR-STATUS
118800         PERFORM 9000-SALIDA-ERRORES THRU 9000-SALIDA-EXIT
118900     END-IF.
119000     MOVE WS-FECHA-PROCESO      TO MHD-FECHA-PROCESO.
119100     MOVE CNT-CONVERS-ARMADAS   TO MHD-TOTAL-CONVERSAC.
119200     MOVE CNT-EVENTOS-VALIDOS   TO MHD-TOTAL-EVENTOS.
119300     WRITE FD-REG-METRICAS     FROM REG-MET-CABECERA.
119400     PERFORM 4040-GRABAR-DETALLE THRU 4040-EXIT
119500         VARYING TB-IX FROM 1 BY 1
119600         UNTIL TB-IX > TB-CANT-GRUPOS.
119700     CLOSE METRICAS.
119800     MOVE 'S'                   TO INF-METRICAS-GRABADAS.
119900 4000-EXIT.
120000     EXIT.
120100*
120200 4040-GRABAR-DETALLE.
120300     MOVE TB-EQUIPO (TB-IX)      TO MDT-EQUIPO.
120400     MOVE TB-CATEGORIA (TB-IX)   TO MDT-CATEGORIA.
120500     MOVE TB-CANT-CONVERS (TB-IX) TO MDT-CANT-CONVERS.
120600     MOVE TB-CANT-TURNOS (TB-IX) TO MDT-TOTAL-TURNOS.
120700     MOVE TB-CARACT-USUARIO (TB-IX) TO MDT-TOTAL-CARACT-USUARIO.
120800     MOVE TB-CARACT-ASISTENTE (TB-IX) TO MDT-TOTAL-CARACT-ASIST.
120900     IF  TB-CANT-CONVERS (TB-IX) = ZERO
121000         MOVE ZERO               TO MDT-PROM-TURNOS
121100                                    MDT-PROM-CARACT-USUARIO
121200                                    MDT-PROM-CARACT-ASIST
121300     ELSE
121400         COMPUTE MDT-PROM-TURNOS ROUNDED =
121500             TB-CANT-TURNOS (TB-IX) / TB-CANT-CONVERS (TB-IX)
121600         COMPUTE MDT-PROM-CARACT-USUARIO ROUNDED =
121700             TB-CARACT-USUARIO (TB-IX) / TB-CANT-CONVERS (TB-IX)
121800         COMPUTE MDT-PROM-CARACT-ASIST ROUNDED =
121900             TB-CARACT-ASISTENTE (TB-IX) / TB-CANT-CONVERS (TB-IX)
122000     END-IF.
122100     WRITE FD-REG-METRICAS     FROM REG-MET-DETALLE.
122200 4040-EXIT.
122300     EXIT.
122400*
122500*----------------------------------------------------------------*
122600*  4200 - GRABACION DEL INFORME DE EJECUCION (UNA SOLA FILA CON   *
122700*  LOS CONTADORES DE LA CORRIDA), PARA CONTROL DE OPERACIONES.    *
122800*----------------------------------------------------------------*
122900 4200-GRABAR-INFORME.
123000     MOVE '4200-GRABAR-INF'     TO WS-PARRAFO.
123100     OPEN OUTPUT INFORMEJ.
123200     IF  FS-INFORME NOT = '00'
123300         MOVE CT-V-OPEN          TO AUX-ERR-ACCION
123400         MOVE CT-F-INFORME       TO AUX-ERR-NOMBRE
123500         MOVE FS-INFORME         TO AUX-ERR-STATUS
123600         PERFORM 9000-SALIDA-ERRORES THRU 9000-SALIDA-EXIT
123700     END-IF.
123800     MOVE CNT-EVENTOS-LEIDOS    TO INF-EVENTOS-LEIDOS.
123900     MOVE CNT-EVENTOS-VALIDOS   TO INF-EVENTOS-VALIDOS.
124000     MOVE CNT-EVENTOS-INVALIDOS TO INF-EVENTOS-INVALIDOS.
124100     MOVE CNT-EMAILS-SANEADOS   TO INF-EMAILS-SANEADOS.
124200     MOVE CNT-FONOS-SANEADOS    TO INF-TELEFONOS-SANEADOS.
124300     MOVE CNT-URLS-SANEADOS     TO INF-URLS-SANEADOS.
124400     COMPUTE INF-TOTAL-SANEOS =
124500         CNT-EMAILS-SANEADOS + CNT-FONOS-SANEADOS
124600                              + CNT-URLS-SANEADOS.
124700     WRITE FD-REG-INFORMEJ     FROM REG-INFORME.
124800     CLOSE INFORMEJ.
124900 4200-EXIT.
125000     EXIT.
125100*
125200*----------------------------------------------------------------*
125300*  9000 - CIERRE NORMAL DE LA CORRIDA.                            *
125400*----------------------------------------------------------------*
125500 9000-FIN-NORMAL.
125600     DISPLAY 'PGMCLAS1 - CORRIDA FINALIZADA OK - FECHA '
125700             WS-FECHA-PROCESO  UPON CONSOLE.
125800     GOBACK.
125900 9000-EXIT.
126000     EXIT.
126100*
126200*----------------------------------------------------------------*
126300*  9000-SALIDA-ERRORES - RUTINA CENTRAL DE ABEND CONTROLADO.       *
126400*  ARMA EL INFORME DE EJECUCION CON EL TEXTO DE ERROR, LO GRABA   *
126500*  SI ES POSIBLE, MUESTRA EL MENSAJE POR CONSOLA Y TERMINA.        *
126600*----------------------------------------------------------------*
126700 9000-SALIDA-ERRORES.
126800     STRING 'ERROR ' AUX-ERR-ACCION ' ARCHIVO ' AUX-ERR-NOMBRE
126900            ' STATUS ' AUX-ERR-STATUS ' EN ' WS-PARRAFO
127000            DELIMITED BY SIZE   INTO AUX-ERR-MENSAJE
127100     END-STRING.
127200     DISPLAY '*** PGMCLAS1 - ABEND CONTROLADO ***' UPON CONSOLE.
127300     DISPLAY AUX-ERR-MENSAJE                        UPON CONSOLE.
127400     MOVE AUX-ERR-MENSAJE        TO INF-TEXTO-ERROR.
127500     PERFORM 9040-GRABAR-INF-ERROR THRU 9040-EXIT.
127600     MOVE 16                     TO RETURN-CODE.
127700     GOBACK.
127800 9000-SALIDA-EXIT.
127900     EXIT.
128000*
128100 9040-GRABAR-INF-ERROR.
128200     OPEN OUTPUT INFORMEJ.
128300     IF  FS-INFORME = '00'
128400         WRITE FD-REG-INFORMEJ  FROM REG-INFORME
128500         CLOSE INFORMEJ
128600     END-IF.
128700 9040-EXIT.
128800     EXIT.
128900*
129000*----------------------------------------------------------------*
129100*  9500 - TERMINACION CONTROLADA CUANDO NO HAY EVENTOS VALIDOS O  *
129200*  NO SE PUDO ARMAR NINGUNA CONVERSACION. SE GRABA IGUAL EL        *
129300*  INFORME DE EJECUCION, SIN LLEGAR A GENERAR METRICAS.            *
129400*----------------------------------------------------------------*
129500 9500-TERMINAR-SIN-DATOS.
129600     MOVE '9500-SIN-DATOS'      TO WS-PARRAFO.
129700     MOVE 'NO HAY EVENTOS VALIDOS O CONVERSACIONES ARMADAS'
129800                                 TO INF-TEXTO-ERROR.
129900     PERFORM 4200-GRABAR-INFORME THRU 4200-EXIT.
130000     DISPLAY '*** PGMCLAS1 - SIN DATOS PARA PROCESAR ***'
130100                                             UPON CONSOLE.
130200     MOVE 8                      TO RETURN-CODE.
130300     GOBACK.
130400 9500-EXIT.
130500     EXIT.
