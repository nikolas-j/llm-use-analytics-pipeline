000100*----------------------------------------------------------------*
000200*                         C P G R U P O                          *
000300*----------------------------------------------------------------*
000400*  LIBRERIA DE COPIA PARA EL REGISTRO DE TRABAJO DE CONVERSA-    *
000500*  -CION / GRUPO (EQUIPO + CATEGORIA). SE USA DOS VECES:          *
000600*   1) UNA FILA POR CONVERSACION ARMADA (ARCHIVO CONVERSAC),      *
000700*      DONDE GRP-CANT-CONVERS VALE SIEMPRE 1.                    *
000800*   2) UNA FILA POR GRUPO YA ACUMULADO (TABLA TB-GRUPOS Y         *
000900*      ARCHIVO METRICAS), DONDE LOS CAMPOS SON LOS TOTALES       *
001000*      DEL GRUPO.                                                *
001100*----------------------------------------------------------------*
001200*  MANTENIMIENTO:                                                *
001300*   MAYO-1987   M.MAZZITELLI  KC03CAB  ALTA INICIAL              *
001400*----------------------------------------------------------------*
001500*
001600 01  REG-GRUPO.
001700     05  GRP-EQUIPO                PIC X(20).
001800     05  GRP-CATEGORIA             PIC X(20).
001900     05  GRP-CANT-CONVERS          PIC 9(07).
002000     05  GRP-CANT-TURNOS           PIC 9(09).
002100     05  GRP-CARACT-USUARIO        PIC 9(11).
002200     05  GRP-CARACT-ASISTENTE      PIC 9(11).
002300     05  FILLER                    PIC X(22).
