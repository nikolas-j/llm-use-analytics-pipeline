000100*----------------------------------------------------------------*
000200*                        C P M E T R I C                         *
000300*----------------------------------------------------------------*
000400*  LIBRERIA DE COPIA PARA EL ARCHIVO DE SALIDA METRICAS-DIA.      *
000500*  EL ARCHIVO LLEVA UNA CABECERA (REG-MET-CABECERA) SEGUIDA DE   *
000600*  UNA FILA DE DETALLE (REG-MET-DETALLE) POR CADA GRUPO          *
000700*  EQUIPO / CATEGORIA. EL BYTE MET-TIPO-REG DISTINGUE AMBOS      *
000800*  TIPOS DE FILA AL RELEER EL ARCHIVO.                            *
000900*----------------------------------------------------------------*
001000*  MANTENIMIENTO:                                                *
001100*   MAYO-1987   M.MAZZITELLI  KC03CAB  ALTA INICIAL              *
001200*   MARZO-1994  D.ALVAREZ     KC03CAB  AGREGA VISTA DE IMPRESION *
001300*----------------------------------------------------------------*
001400*
001500 01  REG-MET-CABECERA.
001600     05  MHD-TIPO-REG              PIC X(02)  VALUE '01'.
001700     05  MHD-FECHA-PROCESO         PIC X(10).
001800     05  MHD-TOTAL-CONVERSAC       PIC 9(07).
001900     05  MHD-TOTAL-EVENTOS         PIC 9(09).
002000     05  FILLER                    PIC X(32).
002100*
002200 01  REG-MET-DETALLE.
002300     05  MDT-TIPO-REG              PIC X(02)  VALUE '02'.
002400     05  MDT-EQUIPO                PIC X(20).
002500     05  MDT-CATEGORIA             PIC X(20).
002600     05  MDT-CANT-CONVERS          PIC 9(07).
002700     05  MDT-TOTAL-TURNOS          PIC 9(09).
002800     05  MDT-TOTAL-CARACT-USUARIO  PIC 9(11).
002900     05  MDT-TOTAL-CARACT-ASIST    PIC 9(11).
003000     05  MDT-PROM-TURNOS           PIC 9(07)V99.
003100     05  MDT-PROM-CARACT-USUARIO   PIC 9(09)V99.
003200     05  MDT-PROM-CARACT-ASIST     PIC 9(09)V99.
003300*
003400*----------------------------------------------------------------*
003500*  VISTA DE IMPRESION DEL DETALLE, CON LOS CONTADORES EDITADOS   *
003600*  PARA EL LISTADO DE CONTROL (RELATORIO) QUE PIDE OPERACIONES.  *
003700*----------------------------------------------------------------*
003800*
003900 01  REG-MET-DET-IMPRESION  REDEFINES REG-MET-DETALLE.
004000     05  FILLER                    PIC X(02).
004100     05  MDI-EQUIPO                PIC X(20).
004200     05  MDI-CATEGORIA             PIC X(20).
004300     05  MDI-CANT-CONVERS-ED       PIC ZZZ,ZZ9.
004400     05  MDI-TOTAL-TURNOS-ED       PIC ZZZ,ZZZ,ZZ9.
004500     05  MDI-CARACT-USUARIO-ED     PIC ZZ,ZZZ,ZZ9.
004600     05  MDI-CARACT-ASIST-ED       PIC ZZ,ZZZ,ZZ9.
004700     05  MDI-PROM-TURNOS-ED        PIC ZZZ,ZZ9.99.
004800     05  MDI-PROM-CARACT-USUARIO-ED  PIC ZZZ,ZZ9.99.
004900     05  MDI-PROM-CARACT-ASIST-ED    PIC ZZZ,ZZ9.99.
005000     05  FILLER                    PIC X(01).
