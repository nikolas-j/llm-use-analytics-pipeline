000100*----------------------------------------------------------------*
000200*                        C P I N F E J E                         *
000300*----------------------------------------------------------------*
000400*  LIBRERIA DE COPIA PARA EL REGISTRO DEL INFORME DE EJECUCION  *
000500*  (UNA FILA POR CORRIDA) DEL PROGRAMA PGMCLAS1.                 *
000600*----------------------------------------------------------------*
000700*  MANTENIMIENTO:                                                *
000800*   MAYO-1987   M.MAZZITELLI  KC03CAB  ALTA INICIAL              *
000900*----------------------------------------------------------------*
001000*
001100 01  REG-INFORME.
001200     05  INF-FECHA-PROCESO         PIC X(10).
001300     05  INF-HORA-INICIO-CORRIDA   PIC X(20).
001400     05  INF-TIPO-ALMACEN          PIC X(05).
001500     05  INF-CANT-ARCHIVOS-ENTR    PIC 9(05).
001600     05  INF-EVENTOS-LEIDOS        PIC 9(09).
001700     05  INF-EVENTOS-VALIDOS       PIC 9(09).
001800     05  INF-EVENTOS-INVALIDOS     PIC 9(09).
001900     05  INF-CONVERS-ARMADAS       PIC 9(07).
002000     05  INF-CONVERS-CLASIF        PIC 9(07).
002100     05  INF-EMAILS-SANEADOS       PIC 9(09).
002200     05  INF-TELEFONOS-SANEADOS    PIC 9(09).
002300     05  INF-URLS-SANEADOS         PIC 9(09).
002400     05  INF-TOTAL-SANEOS          PIC 9(09).
002500     05  INF-METRICAS-GRABADAS     PIC X(01).
002600         88  INF-METRICAS-SI                VALUE 'S'.
002700         88  INF-METRICAS-NO                VALUE 'N'.
002800     05  INF-SANEADOS-GRABADOS     PIC X(01).
002900         88  INF-SANEADOS-SI                VALUE 'S'.
003000         88  INF-SANEADOS-NO                VALUE 'N'.
003100     05  INF-TEXTO-ERROR           PIC X(80).
003200     05  FILLER                    PIC X(20).
